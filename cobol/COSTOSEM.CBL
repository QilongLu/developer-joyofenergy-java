000100******************************************************************
000200* FECHA       : 1992-03-16                                       *
000300* PROGRAMADOR : RAUL VILLATORO MEJIA (RVM)                       *
000400* APLICACION  : MEDIDORES INTELIGENTES / FACTURACION SEMANAL     *
000500* PROGRAMA    : COSTOSEM                                         *
000600* TIPO        : BATCH                                            *
000700* DESCRIPCION : CALCULA EL COSTO SEMANAL DE CONSUMO DE CADA      *
000800*             : MEDIDOR INTELIGENTE SEGUN EL PLAN DE TARIFA      *
000900*             : CONTRATADO EN SU CUENTA, Y OPCIONALMENTE COMPARA *
001000*             : EL CONSUMO HISTORICO DE CADA MEDIDOR CONTRA      *
001100*             : TODOS LOS PLANES DEL CATALOGO.                   *
001200* ARCHIVOS    : LECTMED=E, CUENTAMD=E, PLANTRF=E, RCOSTSEM=S,    *
001300*             : COSTSEM=S                                       *
001400* ACCION (ES) : C=CALCULA COSTO SEMANAL, P=COMPARA PLANES        *
001500* INSTALADO   : 1992-04-01                                       *
001600* BPM/RATIONAL: 34129                                            *
001700* NOMBRE      : COSTEO SEMANAL DE MEDIDORES INTELIGENTES         *
001800******************************************************************
001900 IDENTIFICATION DIVISION.
002000 PROGRAM-ID.    COSTOSEM.
002100 AUTHOR.        RAUL VILLATORO MEJIA.
002200 INSTALLATION.  DEPTO DESARROLLO BATCH - MEDIDORES INTELIGENTES.
002300 DATE-WRITTEN.  1992-03-16.
002400 DATE-COMPILED.
002500 SECURITY.      USO INTERNO - DEPARTAMENTO DE SISTEMAS.
002600******************************************************************
002700*                B I T A C O R A   D E   C A M B I O S           *
002800******************************************************************
002900* FECHA     | POR | TICKET    | DESCRIPCION                     *
003000*-----------|-----|-----------|---------------------------------*
003100* 1992-03-16| RVM | MEDIC-001 | CREACION ORIGINAL DEL PROGRAMA  *
003200* 1992-04-01| RVM | MEDIC-004 | AJUSTE DE ENCABEZADOS DE REPORTE*
003300* 1993-09-22| JOM | MEDIC-019 | SE AGREGA SECCION DE COMPARACION*
003400*           |     |           | DE PLANES CONTROLADA POR UPSI-0 *
003500* 1994-06-30| JOM | MEDIC-021 | SUMINISTRADOR AMPLIADO A X(30)  *
003600*           |     |           | EN COPY SMPLN (VER SMPLN)       *
003700* 1995-02-14| CFL | MEDIC-030 | CORRIGE DESBORDE DE TABLA DE    *
003800*           |     |           | CUENTAS AL SUPERAR 5000 REGS.   *
003900* 1996-11-12| CFL | AMD1147   | SM-LEC-MARCA-TIEMPO AMPLIADA A  *
004000*           |     |           | 9(14) (VER COPY SMLECT)         *
004100* 1998-11-30| CFL | Y2K-0447  | REVISION Y2K: SE VALIDA QUE LA  *
004200*           |     |           | VENTANA SEMANAL NO CRUCE SIGLO  *
004300*           |     |           | SIN PERDER DIAS (VER 240-)      *
004400* 1999-01-19| CFL | Y2K-0447  | CIERRE DE REVISION Y2K - SIN    *
004500*           |     |           | HALLAZGOS ADICIONALES           *
004600* 2001-05-08| JOM | MEDIC-058 | SE AGREGA MEJOR PLAN POR MEDIDOR*
004700*           |     |           | AL CORTE DE CONTROL DE 930-     *
004800* 2004-10-19| EDR | MEDIC-071 | SE ELIMINA LIMITE DE 500 A 2000 *
004900*           |     |           | LECTURAS POR MEDIDOR (SM-ENL)   *
005000******************************************************************
005100 ENVIRONMENT DIVISION.
005200 CONFIGURATION SECTION.
005300 SPECIAL-NAMES.
005400     C01 IS TOP-OF-FORM
005500     CLASS CLASE-DIGITO IS "0" THRU "9"
005600     UPSI-0 ON  STATUS IS SW-COMPARA-ON
005700            OFF STATUS IS SW-COMPARA-OFF.
005800 INPUT-OUTPUT SECTION.
005900 FILE-CONTROL.
006000*---------------------------------------------------------------*
006100*              A R C H I V O S   D E   E N T R A D A            *
006200*---------------------------------------------------------------*
006300     SELECT LECTMED   ASSIGN   TO LECTMED
006400            ORGANIZATION       IS SEQUENTIAL
006500            FILE STATUS        IS FS-LECTMED.
006600     SELECT CUENTAMD  ASSIGN   TO CUENTAMD
006700            ORGANIZATION       IS SEQUENTIAL
006800            FILE STATUS        IS FS-CUENTAMD.
006900     SELECT PLANTRF   ASSIGN   TO PLANTRF
007000            ORGANIZATION       IS SEQUENTIAL
007100            FILE STATUS        IS FS-PLANTRF.
007200*---------------------------------------------------------------*
007300*              A R C H I V O S   D E   S A L I D A              *
007400*---------------------------------------------------------------*
007500     SELECT RCOSTSEM  ASSIGN   TO RCOSTSEM
007600            ORGANIZATION       IS SEQUENTIAL
007700            FILE STATUS        IS FS-RCOSTSEM.
007800     SELECT COSTSEM   ASSIGN   TO COSTSEM
007900            ORGANIZATION       IS SEQUENTIAL
008000            FILE STATUS        IS FS-COSTSEM.
008100*
008200 DATA DIVISION.
008300 FILE SECTION.
008400*1 -->LECTURAS DE MEDIDORES INTELIGENTES (ENTRADA)
008500 FD  LECTMED
008600     RECORD CONTAINS 43 CHARACTERS
008700     LABEL RECORDS ARE STANDARD.
008800     COPY SMLECT.
008900*2 -->CUENTA - PLAN DE TARIFA CONTRATADO (ENTRADA)
009000 FD  CUENTAMD
009100     RECORD CONTAINS 40 CHARACTERS
009200     LABEL RECORDS ARE STANDARD.
009300     COPY SMCTA.
009400*3 -->CATALOGO DE PLANES DE TARIFA (ENTRADA)
009500 FD  PLANTRF
009600     RECORD CONTAINS 59 CHARACTERS
009700     LABEL RECORDS ARE STANDARD.
009800     COPY SMPLN.
009900*4 -->REPORTE DE COSTOS, IMPRESION 132 COLUMNAS (SALIDA)
010000 FD  RCOSTSEM
010100     RECORD CONTAINS 132 CHARACTERS
010200     LABEL RECORDS ARE STANDARD.
010300 01  WKS-LINEA-REPORTE           PIC X(132).
010400*5 -->COSTO SEMANAL POR MEDIDOR (SALIDA)
010500 FD  COSTSEM
010600     RECORD CONTAINS 53 CHARACTERS
010700     LABEL RECORDS ARE STANDARD.
010800     COPY SMCTO.
010900*
011000 WORKING-STORAGE SECTION.
011100******************************************************************
011200*           RECURSOS RUTINAS DE FILE STATUS                      *
011300******************************************************************
011400 01  WKS-FS-STATUS.
011500     05  FS-LECTMED              PIC X(02) VALUE '00'.
011600         88  LECTMED-OK                    VALUE '00'.
011700         88  LECTMED-EOF                   VALUE '10'.
011800     05  FS-CUENTAMD             PIC X(02) VALUE '00'.
011900         88  CUENTAMD-OK                   VALUE '00'.
012000         88  CUENTAMD-EOF                  VALUE '10'.
012100     05  FS-PLANTRF              PIC X(02) VALUE '00'.
012200         88  PLANTRF-OK                    VALUE '00'.
012300         88  PLANTRF-EOF                   VALUE '10'.
012400     05  FS-RCOSTSEM             PIC X(02) VALUE '00'.
012500         88  RCOSTSEM-OK                   VALUE '00'.
012600     05  FS-COSTSEM              PIC X(02) VALUE '00'.
012700         88  COSTSEM-OK                    VALUE '00'.
012800     05  PROGRAMA                PIC X(08) VALUE 'COSTOSEM'.
012900     05  ARCHIVO                 PIC X(08) VALUE SPACES.
013000     05  ACCION                  PIC X(10) VALUE SPACES.
013100******************************************************************
013200*           TABLA DE PLANES DE TARIFA (CATALOGO)                 *
013300******************************************************************
013400 01  WKS-TABLA-PLANES.
013500     05  WKS-CANT-PLANES         PIC S9(04) COMP VALUE ZERO.
013600     05  WKS-PLAN OCCURS 200 TIMES.
013700         10  PLN-PLAN-ID              PIC X(20).
013800         10  PLN-SUMINISTRADOR        PIC X(30).
013900         10  PLN-TARIFA-UNITARIA      PIC S9(05)V9(4).
014000 01  IX-PLAN                     PIC S9(04) COMP VALUE ZERO.
014100******************************************************************
014200*           TABLA DE CUENTAS (MEDIDOR - PLAN CONTRATADO)         *
014300******************************************************************
014400 01  WKS-TABLA-CUENTAS.
014500     05  WKS-CANT-CUENTAS        PIC S9(04) COMP VALUE ZERO.
014600     05  WKS-CUENTA OCCURS 5000 TIMES.
014700         10  CTA-MEDIDOR-ID           PIC X(20).
014800         10  CTA-PLAN-ID              PIC X(20).
014900         10  CTA-VISTA                PIC X(01) VALUE 'N'.
015000             88  CTA-YA-VISTA                  VALUE 'S'.
015100 01  IX-CTA                      PIC S9(04) COMP VALUE ZERO.
015200******************************************************************
015300*           ACUMULADOR DE LECTURAS DEL MEDIDOR EN CURSO          *
015400******************************************************************
015500 01  WKS-BUFFER-MEDIDOR.
015600     05  WKS-BM-CANT             PIC S9(04) COMP VALUE ZERO.
015700     05  WKS-BM-LECTURA OCCURS 2000 TIMES.
015800         10  BM-TS                    PIC 9(14).
015900         10  BM-KW                    PIC S9(05)V9(4).
016000 01  IX-BM                       PIC S9(04) COMP VALUE ZERO.
016100 01  WKS-CUENTA-ENCONTRADA       PIC X(01) VALUE 'N'.
016200     88  CUENTA-ENCONTRADA                 VALUE 'S'.
016300******************************************************************
016400*           AREA DE ENLACE HACIA EL MOTOR DE COSTOS (CALCTRFA)   *
016500******************************************************************
016600     COPY SMENL.
016700******************************************************************
016800*           CAMPOS DE TRABAJO DEL MEDIDOR EN PROCESO             *
016900******************************************************************
017000 01  WKS-MEDIDOR-TRABAJO.
017100     05  WKS-MEDIDOR-ACTUAL      PIC X(20) VALUE SPACES.
017200     05  WKS-PLAN-CUENTA         PIC X(20) VALUE SPACES.
017300     05  WKS-IX-PLAN-CUENTA      PIC S9(04) COMP VALUE ZERO.
017400     05  WKS-STATUS-MEDIDOR      PIC X(02) VALUE SPACES.
017500     05  WKS-COSTO-SEMANAL       PIC S9(09)V9(1) VALUE ZERO.
017600     05  WKS-MEJOR-COSTO         PIC S9(09)V9(1) VALUE ZERO.
017700     05  WKS-MEJOR-PLAN          PIC X(20) VALUE SPACES.
017800******************************************************************
017900*           SWITCHES DE CONTROL                                  *
018000******************************************************************
018100 01  WKS-SWITCHES.
018200     05  WKS-FIN-LECTURAS        PIC X(01) VALUE 'N'.
018300         88  FIN-LECTURAS                  VALUE 'S'.
018400     05  WKS-CAMBIO-MEDIDOR      PIC X(01) VALUE 'N'.
018500         88  CAMBIO-MEDIDOR                VALUE 'S'.
018600     05  WKS-PLAN-EN-CATALOGO    PIC X(01) VALUE 'N'.
018700         88  PLAN-EN-CATALOGO              VALUE 'S'.
018800******************************************************************
018900*           FECHA DE CORRIDA Y VENTANA DE ULTIMA SEMANA          *
019000******************************************************************
019100 01  WKS-PARAMETRO-CORRIDA.
019200     05  WKS-FECHA-CORRIDA       PIC 9(08).
019300 01  WKS-FECHA-CORRIDA-R REDEFINES WKS-FECHA-CORRIDA.
019400     05  WKS-FC-ANIO             PIC 9(04).
019500     05  WKS-FC-MES              PIC 9(02).
019600     05  WKS-FC-DIA              PIC 9(02).
019700*
019800 01  WKS-VENTANA-SEMANA.
019900     05  WKS-FECHA-ANCLA-DOM     PIC 9(08).
020000     05  WKS-FECHA-INICIO-SEM    PIC 9(08).
020100     05  WKS-FECHA-FIN-SEM       PIC 9(08).
020200     05  WKS-INICIO-SEMANA-TS    PIC 9(14).
020300     05  WKS-FIN-SEMANA-TS       PIC 9(14).
020400     05  WKS-DIA-SEMANA          PIC S9(02) COMP VALUE ZERO.
020500     05  WKS-DIAS-ATRAS          PIC S9(02) COMP VALUE ZERO.
020600*
020700 01  WKS-FECHA-ANCLA-SAB         PIC 9(08).
020800*
020900 01  WKS-FECHA-TRABAJO.
021000     05  WKS-FT-ANIO             PIC 9(04).
021100     05  WKS-FT-MES              PIC 9(02).
021200     05  WKS-FT-DIA              PIC 9(02).
021300 01  WKS-FECHA-TRABAJO-N REDEFINES WKS-FECHA-TRABAJO
021400                             PIC 9(08).
021500 01  WKS-DIAS-A-RESTAR           PIC S9(04) COMP VALUE ZERO.
021600*
021700******************************************************************
021800*           CAMPOS DE LA CONGRUENCIA DE ZELLER                   *
021900******************************************************************
022000 01  WKS-CAMPOS-ZELLER.
022100     05  WKS-Z-ANIO              PIC S9(04) COMP.
022200     05  WKS-Z-MES               PIC S9(02) COMP.
022300     05  WKS-Z-DIA               PIC S9(02) COMP.
022400     05  WKS-Z-SIGLO             PIC S9(04) COMP.
022500     05  WKS-Z-ANIO-CORTO        PIC S9(04) COMP.
022600     05  WKS-Z-TERM1             PIC S9(04) COMP.
022700     05  WKS-Z-TERM2             PIC S9(04) COMP.
022800     05  WKS-Z-TERM3             PIC S9(04) COMP.
022900     05  WKS-Z-SUMA              PIC S9(06) COMP.
023000     05  WKS-Z-COCIENTE          PIC S9(06) COMP.
023100     05  WKS-Z-HZELLER           PIC S9(02) COMP.
023200     05  WKS-Z-RESIDUO-4         PIC S9(04) COMP.
023300     05  WKS-Z-RESIDUO-100       PIC S9(04) COMP.
023400     05  WKS-Z-RESIDUO-400       PIC S9(04) COMP.
023500*
023600******************************************************************
023700*           TABLA DE DIAS DEL MES (PARA PRESTAMO DE FECHA)       *
023800******************************************************************
023900 01  WKS-TABLA-DIAS-MES.
024000     05  FILLER    PIC X(24) VALUE
024100         '312831303130313130313031'.
024200 01  WKS-DIAS-MES-R REDEFINES WKS-TABLA-DIAS-MES.
024300     05  WKS-DIAS-EN-MES         PIC 99 OCCURS 12 TIMES.
024400******************************************************************
024500*           TOTALES DE LA CORRIDA                                *
024600******************************************************************
024700 01  WKS-TOTALES.
024800     05  WKS-TOT-PROCESADOS      PIC S9(07) COMP VALUE ZERO.
024900     05  WKS-TOT-RECHAZADOS      PIC S9(07) COMP VALUE ZERO.
025000     05  WKS-TOT-COSTO-GRAL      PIC S9(09)V9(1) VALUE ZERO.
025100******************************************************************
025200*  RESULTADO DE LA COMPARACION DE PLANES DEL MEDIDOR EN CURSO    *
025300*  (400-) - UN COSTO/STATUS POR CADA PLAN DEL CATALOGO.          *
025400******************************************************************
025500 01  WKS-TABLA-COMPARA.
025600     05  WKS-CMP-RESULTADO OCCURS 200 TIMES.
025700         10  WKS-CMP-COSTO           PIC S9(09)V9(1).
025800         10  WKS-CMP-STATUS          PIC X(02).
025900******************************************************************
026000*           LINEAS DEL REPORTE DE COSTOS                         *
026100******************************************************************
026200 01  WKS-ENCABEZADO-1.
026300     05  FILLER                  PIC X(20) VALUE SPACES.
026400     05  FILLER                  PIC X(35) VALUE
026500         'COSTOSEM - COSTO SEMANAL DE MEDIDOR'.
026600     05  FILLER                  PIC X(10) VALUE
026700         'FECHA CORR'.
026800     05  ENC1-FECHA              PIC 9999/99/99.
026900     05  FILLER                  PIC X(57) VALUE SPACES.
027000*
027100 01  WKS-ENCABEZADO-2.
027200     05  FILLER                  PIC X(01) VALUE SPACES.
027300     05  FILLER                  PIC X(20) VALUE 'MEDIDOR'.
027400     05  FILLER                  PIC X(20) VALUE 'PLAN'.
027500     05  FILLER                  PIC X(16) VALUE 'COSTO SEMANAL'.
027600     05  FILLER                  PIC X(08) VALUE 'STATUS'.
027700     05  FILLER                  PIC X(67) VALUE SPACES.
027800*
027900 01  WKS-DETALLE-MEDIDOR.
028000     05  FILLER                  PIC X(01) VALUE SPACES.
028100     05  DET-MEDIDOR-ID          PIC X(20).
028200     05  DET-PLAN-ID             PIC X(20).
028300     05  DET-COSTO               PIC ZZZ,ZZZ,ZZ9.9.
028400     05  FILLER                  PIC X(04) VALUE SPACES.
028500     05  DET-STATUS              PIC X(02).
028600     05  FILLER                  PIC X(63) VALUE SPACES.
028700*
028800 01  WKS-DETALLE-COMPARACION.
028900     05  FILLER                  PIC X(03) VALUE SPACES.
029000     05  CMP-MEDIDOR-ID          PIC X(20).
029100     05  CMP-PLAN-ID             PIC X(20).
029200     05  CMP-SUMINISTRADOR       PIC X(30).
029300     05  CMP-COSTO               PIC ZZZ,ZZZ,ZZ9.9.
029400     05  FILLER                  PIC X(02) VALUE SPACES.
029500     05  CMP-MEJOR               PIC X(12).
029600     05  FILLER                  PIC X(31) VALUE SPACES.
029700*
029800 01  WKS-LINEA-TOTALES.
029900     05  FILLER                  PIC X(20) VALUE SPACES.
030000     05  FILLER                  PIC X(22) VALUE
030100         'MEDIDORES PROCESADOS: '.
030200     05  TOT-PROCESADOS-ED       PIC ZZZ,ZZ9.
030300     05  FILLER                  PIC X(05) VALUE SPACES.
030400     05  FILLER                  PIC X(18) VALUE
030500         'MEDIDORES ERROR: '.
030600     05  TOT-RECHAZADOS-ED       PIC ZZZ,ZZ9.
030700     05  FILLER                  PIC X(05) VALUE SPACES.
030800     05  FILLER                  PIC X(13) VALUE
030900         'COSTO TOTAL: '.
031000     05  TOT-COSTO-ED            PIC ZZZ,ZZZ,ZZ9.9.
031100     05  FILLER                  PIC X(21) VALUE SPACES.
031200*
031300 01  WKS-LINEA-BLANCO            PIC X(132) VALUE SPACES.
031400******************************************************************
031500 PROCEDURE DIVISION.
031600******************************************************************
031700*               S E C C I O N    P R I N C I P A L               *
031800******************************************************************
031900 000-MAIN SECTION.
032000     PERFORM 100-INICIALIZACION THRU 100-INICIALIZACION-E
032100     PERFORM 200-CARGA-TABLA-PLANES THRU 200-CARGA-TABLA-PLANES-E
032200     PERFORM 210-CARGA-TABLA-CUENTAS THRU
032300             210-CARGA-TABLA-CUENTAS-E
032400     PERFORM 220-CALCULA-VENTANA-SEMANA THRU
032500             220-CALCULA-VENTANA-SEMANA-E
032600     PERFORM 910-ENCABEZADO THRU 910-ENCABEZADO-E
032700     PERFORM 301-LEE-LECTURA THRU 301-LEE-LECTURA-E
032800     PERFORM 300-PROCESA-LECTURAS THRU 300-PROCESA-LECTURAS-E
032900             UNTIL FIN-LECTURAS
033000     PERFORM 350-METROS-SIN-LECTURAS THRU
033100             350-METROS-SIN-LECTURAS-E
033200     PERFORM 940-TOTALES THRU 940-TOTALES-E
033300     PERFORM 990-CIERRA-ARCHIVOS THRU 990-CIERRA-ARCHIVOS-E
033400     STOP RUN.
033500 000-MAIN-E. EXIT.
033600******************************************************************
033700*          A P E R T U R A   D E   A R C H I V O S               *
033800******************************************************************
033900 100-INICIALIZACION SECTION.
034000     ACCEPT WKS-FECHA-CORRIDA FROM SYSIN
034100     MOVE 'COSTO SEM'   TO ACCION
034200     IF SW-COMPARA-ON
034300        MOVE 'COSTO+COMP' TO ACCION
034400     END-IF
034500     OPEN INPUT  LECTMED CUENTAMD PLANTRF
034600          OUTPUT RCOSTSEM COSTSEM
034700     IF NOT LECTMED-OK
034800        MOVE 'LECTMED'  TO ARCHIVO
034900        PERFORM 995-ERROR-APERTURA THRU 995-ERROR-APERTURA-E
035000     END-IF
035100     IF NOT CUENTAMD-OK
035200        MOVE 'CUENTAMD' TO ARCHIVO
035300        PERFORM 995-ERROR-APERTURA THRU 995-ERROR-APERTURA-E
035400     END-IF
035500     IF NOT PLANTRF-OK
035600        MOVE 'PLANTRF'  TO ARCHIVO
035700        PERFORM 995-ERROR-APERTURA THRU 995-ERROR-APERTURA-E
035800     END-IF
035900     IF NOT RCOSTSEM-OK
036000        MOVE 'RCOSTSEM' TO ARCHIVO
036100        PERFORM 995-ERROR-APERTURA THRU 995-ERROR-APERTURA-E
036200     END-IF
036300     IF NOT COSTSEM-OK
036400        MOVE 'COSTSEM'  TO ARCHIVO
036500        PERFORM 995-ERROR-APERTURA THRU 995-ERROR-APERTURA-E
036600     END-IF
036700     DISPLAY '--- ' PROGRAMA ' INICIA CORRIDA ' WKS-FECHA-CORRIDA
036800             ' ACCION ' ACCION ' ---' UPON CONSOLE.
036900 100-INICIALIZACION-E. EXIT.
037000******************************************************************
037100*  200- CARGA EL CATALOGO DE PLANES EN TABLA (BUSCA X PLAN-ID)   *
037200******************************************************************
037300 200-CARGA-TABLA-PLANES SECTION.
037400     PERFORM 201-LEE-PLAN THRU 201-LEE-PLAN-E
037500     PERFORM 202-ACUMULA-PLAN THRU 202-ACUMULA-PLAN-E
037600             UNTIL PLANTRF-EOF.
037700 200-CARGA-TABLA-PLANES-E. EXIT.
037800*
037900 201-LEE-PLAN SECTION.
038000     READ PLANTRF
038100          AT END CONTINUE
038200     END-READ.
038300 201-LEE-PLAN-E. EXIT.
038400*
038500 202-ACUMULA-PLAN SECTION.
038600     ADD 1 TO WKS-CANT-PLANES
038700     MOVE WKS-CANT-PLANES TO IX-PLAN
038800     MOVE SM-PLN-PLAN-ID         TO PLN-PLAN-ID (IX-PLAN)
038900     MOVE SM-PLN-SUMINISTRADOR   TO
039000          PLN-SUMINISTRADOR (IX-PLAN)
039100     MOVE SM-PLN-TARIFA-UNITARIA TO
039200          PLN-TARIFA-UNITARIA (IX-PLAN)
039300     PERFORM 201-LEE-PLAN THRU 201-LEE-PLAN-E.
039400 202-ACUMULA-PLAN-E. EXIT.
039500******************************************************************
039600*  210- CARGA LA CUENTA (MEDIDOR-PLAN) EN TABLA                  *
039700******************************************************************
039800 210-CARGA-TABLA-CUENTAS SECTION.
039900     PERFORM 211-LEE-CUENTA THRU 211-LEE-CUENTA-E
040000     PERFORM 212-ACUMULA-CUENTA THRU 212-ACUMULA-CUENTA-E
040100             UNTIL CUENTAMD-EOF.
040200 210-CARGA-TABLA-CUENTAS-E. EXIT.
040300*
040400 211-LEE-CUENTA SECTION.
040500     READ CUENTAMD
040600          AT END CONTINUE
040700     END-READ.
040800 211-LEE-CUENTA-E. EXIT.
040900*
041000 212-ACUMULA-CUENTA SECTION.
041100     ADD 1 TO WKS-CANT-CUENTAS
041200     MOVE WKS-CANT-CUENTAS TO IX-CTA
041300     MOVE SM-CTA-MEDIDOR-ID  TO CTA-MEDIDOR-ID (IX-CTA)
041400     MOVE SM-CTA-PLAN-ID     TO CTA-PLAN-ID (IX-CTA)
041500     MOVE 'N'                TO CTA-VISTA (IX-CTA)
041600     PERFORM 211-LEE-CUENTA THRU 211-LEE-CUENTA-E.
041700 212-ACUMULA-CUENTA-E. EXIT.
041800******************************************************************
041900*          9 9 5 -  E R R O R   D E   A P E R T U R A            *
042000******************************************************************
042100 995-ERROR-APERTURA SECTION.
042200     DISPLAY '>>> ' PROGRAMA ' - ERROR AL ABRIR ARCHIVO '
042300             ARCHIVO ' <<<' UPON CONSOLE
042400     MOVE 91 TO RETURN-CODE
042500     STOP RUN.
042600 995-ERROR-APERTURA-E. EXIT.
042700******************************************************************
042800*          9 9 0 -  C I E R R E   D E   A R C H I V O S          *
042900******************************************************************
043000 990-CIERRA-ARCHIVOS SECTION.
043100     CLOSE LECTMED CUENTAMD PLANTRF RCOSTSEM COSTSEM.
043200 990-CIERRA-ARCHIVOS-E. EXIT.
043300******************************************************************
043400*  220- CALCULA LA VENTANA DE LA ULTIMA SEMANA (ANCLA DOMINGO)   *
043500*        REGLA: ANCLA = DOMINGO EN O ANTES DE LA FECHA DE        *
043600*        CORRIDA, A LAS 00:00.  INICIO = ANCLA - 7 DIAS.         *
043700*        FIN = INICIO + 7 DIAS (= ANCLA).                        *
043800******************************************************************
043900 220-CALCULA-VENTANA-SEMANA SECTION.
044000     PERFORM 221-CALCULA-DIA-SEMANA THRU 221-CALCULA-DIA-SEMANA-E
044100     COMPUTE WKS-DIAS-ATRAS = WKS-DIA-SEMANA - 1
044200     MOVE WKS-FECHA-CORRIDA  TO WKS-FECHA-TRABAJO-N
044300     MOVE WKS-DIAS-ATRAS     TO WKS-DIAS-A-RESTAR
044400     PERFORM 240-RESTA-DIAS-FECHA THRU 240-RESTA-DIAS-FECHA-E
044500     MOVE WKS-FECHA-TRABAJO-N TO WKS-FECHA-ANCLA-DOM
044600     MOVE 7                  TO WKS-DIAS-A-RESTAR
044700     PERFORM 240-RESTA-DIAS-FECHA THRU 240-RESTA-DIAS-FECHA-E
044800     MOVE WKS-FECHA-TRABAJO-N TO WKS-FECHA-INICIO-SEM
044900     MOVE WKS-FECHA-ANCLA-DOM TO WKS-FECHA-FIN-SEM
045000     STRING WKS-FECHA-INICIO-SEM '000000' DELIMITED BY SIZE
045100            INTO WKS-INICIO-SEMANA-TS
045200     STRING WKS-FECHA-FIN-SEM    '000000' DELIMITED BY SIZE
045300            INTO WKS-FIN-SEMANA-TS
045400     PERFORM 302-VENTANA-ALMACEN THRU 302-VENTANA-ALMACEN-E.
045500 220-CALCULA-VENTANA-SEMANA-E. EXIT.
045600******************************************************************
045700*  221- DIA DE LA SEMANA DE WKS-FECHA-CORRIDA (CONGRUENCIA DE    *
045800*        ZELLER). RESULTADO 1=DOMINGO 2=LUNES ... 7=SABADO.      *
045900******************************************************************
046000 221-CALCULA-DIA-SEMANA SECTION.
046100     MOVE WKS-FC-ANIO TO WKS-Z-ANIO
046200     MOVE WKS-FC-MES  TO WKS-Z-MES
046300     MOVE WKS-FC-DIA  TO WKS-Z-DIA
046400     IF WKS-Z-MES < 3
046500        SUBTRACT 1   FROM WKS-Z-ANIO
046600        ADD      12  TO   WKS-Z-MES
046700     END-IF
046800     DIVIDE WKS-Z-ANIO BY 100 GIVING WKS-Z-SIGLO
046900            REMAINDER WKS-Z-ANIO-CORTO
047000     COMPUTE WKS-Z-TERM1 =
047100             (13 * (WKS-Z-MES + 1)) / 5
047200     COMPUTE WKS-Z-TERM2 = WKS-Z-ANIO-CORTO / 4
047300     COMPUTE WKS-Z-TERM3 = WKS-Z-SIGLO / 4
047400     COMPUTE WKS-Z-SUMA =
047500             WKS-Z-DIA + WKS-Z-TERM1 + WKS-Z-ANIO-CORTO +
047600             WKS-Z-TERM2 + WKS-Z-TERM3 + (5 * WKS-Z-SIGLO)
047700     DIVIDE WKS-Z-SUMA BY 7 GIVING WKS-Z-COCIENTE
047800            REMAINDER WKS-Z-HZELLER
047900*    WKS-Z-HZELLER: 0=SABADO 1=DOMINGO 2=LUNES ... 6=VIERNES
048000     IF WKS-Z-HZELLER = 0
048100        MOVE 7 TO WKS-DIA-SEMANA
048200     ELSE
048300        MOVE WKS-Z-HZELLER TO WKS-DIA-SEMANA
048400     END-IF.
048500 221-CALCULA-DIA-SEMANA-E. EXIT.
048600******************************************************************
048700*  240- RESTA WKS-DIAS-A-RESTAR DIAS A WKS-FECHA-TRABAJO-N       *
048800*        (PRESTAMO DE MES/ANIO CON TABLA DE DIAS POR MES).       *
048900*        RUTINA GENERICA DE USO INTERNO DE ESTE PROGRAMA.        *
049000******************************************************************
049100 240-RESTA-DIAS-FECHA SECTION.
049200     MOVE WKS-FECHA-TRABAJO-N TO WKS-FECHA-TRABAJO
049300     PERFORM 241-RESTA-UN-DIA THRU 241-RESTA-UN-DIA-E
049400             WKS-DIAS-A-RESTAR TIMES
049500     MOVE WKS-FECHA-TRABAJO TO WKS-FECHA-TRABAJO-N.
049600 240-RESTA-DIAS-FECHA-E. EXIT.
049700*
049800 241-RESTA-UN-DIA SECTION.
049900     IF WKS-FT-DIA > 1
050000        SUBTRACT 1 FROM WKS-FT-DIA
050100     ELSE
050200        IF WKS-FT-MES > 1
050300           SUBTRACT 1 FROM WKS-FT-MES
050400        ELSE
050500           MOVE 12 TO WKS-FT-MES
050600           SUBTRACT 1 FROM WKS-FT-ANIO
050700        END-IF
050800        MOVE WKS-DIAS-EN-MES (WKS-FT-MES) TO WKS-FT-DIA
050900        IF WKS-FT-MES = 2
051000           PERFORM 242-AJUSTA-FEBRERO THRU
051100                   242-AJUSTA-FEBRERO-E
051200        END-IF
051300     END-IF.
051400 241-RESTA-UN-DIA-E. EXIT.
051500*
051600 242-AJUSTA-FEBRERO SECTION.
051700     DIVIDE WKS-FT-ANIO BY 4 GIVING WKS-Z-COCIENTE
051800            REMAINDER WKS-Z-RESIDUO-4
051900     IF WKS-Z-RESIDUO-4 = 0
052000        DIVIDE WKS-FT-ANIO BY 100 GIVING WKS-Z-COCIENTE
052100               REMAINDER WKS-Z-RESIDUO-100
052200        IF WKS-Z-RESIDUO-100 NOT = 0
052300           MOVE 29 TO WKS-FT-DIA
052400        ELSE
052500           DIVIDE WKS-FT-ANIO BY 400 GIVING WKS-Z-COCIENTE
052600                  REMAINDER WKS-Z-RESIDUO-400
052700           IF WKS-Z-RESIDUO-400 = 0
052800              MOVE 29 TO WKS-FT-DIA
052900           END-IF
053000        END-IF
053100     END-IF.
053200 242-AJUSTA-FEBRERO-E. EXIT.
053300******************************************************************
053400*  302- VENTANA DE ULTIMA SEMANA, VARIANTE DEL ALMACEN DE        *
053500*        LECTURAS: ANCLA = SABADO EN O ANTES DE LA CORRIDA, SIN  *
053600*        RESTABLECER LA HORA.  SOLO SE DEJA TRAZADA (LA CORRIDA  *
053700*        DE COSTO SEMANAL USA LA REGLA DE 220- ANCLADA A DOMINGO)*
053800******************************************************************
053900 302-VENTANA-ALMACEN SECTION.
054000     COMPUTE WKS-DIAS-A-RESTAR = WKS-DIA-SEMANA - 7
054100     IF WKS-DIAS-A-RESTAR < 0
054200        ADD 7 TO WKS-DIAS-A-RESTAR
054300     END-IF
054400     IF WKS-DIA-SEMANA = 7
054500        MOVE 0 TO WKS-DIAS-A-RESTAR
054600     END-IF
054700     MOVE WKS-FECHA-CORRIDA TO WKS-FECHA-TRABAJO-N
054800     PERFORM 240-RESTA-DIAS-FECHA THRU 240-RESTA-DIAS-FECHA-E
054900     MOVE WKS-FECHA-TRABAJO-N TO WKS-FECHA-ANCLA-SAB
055000     IF SW-COMPARA-ON
055100        DISPLAY 'TRAZA - ANCLA ALMACEN (SABADO): '
055200                WKS-FECHA-ANCLA-SAB UPON CONSOLE
055300     END-IF.
055400 302-VENTANA-ALMACEN-E. EXIT.
055500******************************************************************
055600*  300- CONTROL DE CORTE POR MEDIDOR (METER-ID) SOBRE EL ARCHIVO *
055700*        DE LECTURAS, YA ORDENADO POR MEDIDOR Y MARCA DE TIEMPO. *
055800******************************************************************
055900 300-PROCESA-LECTURAS SECTION.
056000     MOVE SM-LEC-MEDIDOR-ID  TO WKS-MEDIDOR-ACTUAL
056100     MOVE ZERO               TO WKS-BM-CANT
056200     MOVE 'N'                TO WKS-CAMBIO-MEDIDOR
056300     PERFORM 303-ACUMULA-LECTURA THRU 303-ACUMULA-LECTURA-E
056400     PERFORM 304-LEE-SIGUIENTE-DEL-GRUPO THRU
056500             304-LEE-SIGUIENTE-DEL-GRUPO-E
056600             UNTIL CAMBIO-MEDIDOR OR FIN-LECTURAS
056700     PERFORM 310-PROCESA-MEDIDOR THRU 310-PROCESA-MEDIDOR-E.
056800 300-PROCESA-LECTURAS-E. EXIT.
056900******************************************************************
057000*  301- LECTURA SECUENCIAL BASICA DEL ARCHIVO DE LECTURAS        *
057100******************************************************************
057200 301-LEE-LECTURA SECTION.
057300     READ LECTMED
057400          AT END MOVE 'S' TO WKS-FIN-LECTURAS
057500     END-READ.
057600 301-LEE-LECTURA-E. EXIT.
057700*
057800 303-ACUMULA-LECTURA SECTION.
057900     ADD 1 TO WKS-BM-CANT
058000     MOVE WKS-BM-CANT            TO IX-BM
058100     MOVE SM-LEC-MARCA-TIEMPO    TO BM-TS (IX-BM)
058200     MOVE SM-LEC-CONSUMO-KW      TO BM-KW (IX-BM).
058300 303-ACUMULA-LECTURA-E. EXIT.
058400*
058500 304-LEE-SIGUIENTE-DEL-GRUPO SECTION.
058600     PERFORM 301-LEE-LECTURA THRU 301-LEE-LECTURA-E
058700     IF NOT FIN-LECTURAS
058800        IF SM-LEC-MEDIDOR-ID NOT = WKS-MEDIDOR-ACTUAL
058900           MOVE 'S' TO WKS-CAMBIO-MEDIDOR
059000        ELSE
059100           PERFORM 303-ACUMULA-LECTURA THRU
059200                   303-ACUMULA-LECTURA-E
059300        END-IF
059400     END-IF.
059500 304-LEE-SIGUIENTE-DEL-GRUPO-E. EXIT.
059600******************************************************************
059700*  310- PROCESA UN MEDIDOR YA AGRUPADO (SU BUFFER DE LECTURAS    *
059800*        EN WKS-BUFFER-MEDIDOR): BUSCA PLAN, FILTRA LA ULTIMA    *
059900*        SEMANA, CALCULA EL COSTO Y ESCRIBE EL DETALLE.          *
060000******************************************************************
060100 310-PROCESA-MEDIDOR SECTION.
060200     MOVE SPACES TO WKS-STATUS-MEDIDOR
060300     MOVE ZERO   TO WKS-COSTO-SEMANAL
060400     PERFORM 320-BUSCA-PLAN-CUENTA THRU 320-BUSCA-PLAN-CUENTA-E
060500     IF WKS-STATUS-MEDIDOR = SPACES
060600        PERFORM 330-FILTRA-ULTIMA-SEMANA THRU
060700                330-FILTRA-ULTIMA-SEMANA-E
060800        PERFORM 340-CALCULA-COSTO-SEMANAL THRU
060900                340-CALCULA-COSTO-SEMANAL-E
061000     END-IF
061100     PERFORM 920-DETALLE-MEDIDOR THRU 920-DETALLE-MEDIDOR-E
061200     ADD 1 TO WKS-TOT-PROCESADOS
061300     IF WKS-STATUS-MEDIDOR NOT = 'OK'
061400        ADD 1 TO WKS-TOT-RECHAZADOS
061500     ELSE
061600        ADD WKS-COSTO-SEMANAL TO WKS-TOT-COSTO-GRAL
061700     END-IF
061800     IF SW-COMPARA-ON
061900        PERFORM 400-COMPARA-PLANES THRU 400-COMPARA-PLANES-E
062000     END-IF.
062100 310-PROCESA-MEDIDOR-E. EXIT.
062200******************************************************************
062300*  320- UBICA LA CUENTA DEL MEDIDOR Y SU PLAN EN EL CATALOGO.    *
062400*        SIN CUENTA, CUENTA SIN PLAN O PLAN FUERA DE CATALOGO    *
062500*        SE REPORTA STATUS NP (PLAN NO CASADO).                 *
062600******************************************************************
062700 320-BUSCA-PLAN-CUENTA SECTION.
062800     MOVE 'N' TO WKS-CUENTA-ENCONTRADA
062900     MOVE 'N' TO WKS-PLAN-EN-CATALOGO
063000     PERFORM 321-COMPARA-CUENTA THRU 321-COMPARA-CUENTA-E
063100             VARYING IX-CTA FROM 1 BY 1
063200             UNTIL IX-CTA > WKS-CANT-CUENTAS OR CUENTA-ENCONTRADA
063300     IF CUENTA-ENCONTRADA
063400        SUBTRACT 1 FROM IX-CTA
063500     END-IF
063600     IF NOT CUENTA-ENCONTRADA
063700        MOVE 'NP' TO WKS-STATUS-MEDIDOR
063800     ELSE
063900        SET CTA-YA-VISTA (IX-CTA) TO TRUE
064000        MOVE CTA-PLAN-ID (IX-CTA) TO WKS-PLAN-CUENTA
064100        IF WKS-PLAN-CUENTA = SPACES
064200           MOVE 'NP' TO WKS-STATUS-MEDIDOR
064300        ELSE
064400           PERFORM 322-COMPARA-PLAN THRU 322-COMPARA-PLAN-E
064500                   VARYING IX-PLAN FROM 1 BY 1
064600                   UNTIL IX-PLAN > WKS-CANT-PLANES OR
064700                         PLAN-EN-CATALOGO
064800           IF PLAN-EN-CATALOGO
064900              SUBTRACT 1 FROM IX-PLAN
065000           END-IF
065100           IF NOT PLAN-EN-CATALOGO
065200              DISPLAY '>>> PLAN NO EXISTE EN CATALOGO: '
065300                      WKS-PLAN-CUENTA ' MEDIDOR '
065400                      WKS-MEDIDOR-ACTUAL UPON CONSOLE
065500              MOVE 'NP' TO WKS-STATUS-MEDIDOR
065600           ELSE
065700              MOVE 'OK' TO WKS-STATUS-MEDIDOR
065800              MOVE IX-PLAN TO WKS-IX-PLAN-CUENTA
065900           END-IF
066000        END-IF
066100     END-IF.
066200 320-BUSCA-PLAN-CUENTA-E. EXIT.
066300*
066400 321-COMPARA-CUENTA SECTION.
066500     IF CTA-MEDIDOR-ID (IX-CTA) = WKS-MEDIDOR-ACTUAL
066600        MOVE 'S' TO WKS-CUENTA-ENCONTRADA
066700     END-IF.
066800 321-COMPARA-CUENTA-E. EXIT.
066900*
067000 322-COMPARA-PLAN SECTION.
067100     IF PLN-PLAN-ID (IX-PLAN) = WKS-PLAN-CUENTA
067200        MOVE 'S' TO WKS-PLAN-EN-CATALOGO
067300     END-IF.
067400 322-COMPARA-PLAN-E. EXIT.
067500******************************************************************
067600*  330- FILTRA EL BUFFER DEL MEDIDOR A LA VENTANA DE LA ULTIMA   *
067700*        SEMANA (ANCLA DOMINGO), ESTRICTAMENTE DENTRO DE LOS     *
067800*        LIMITES, HACIA LA TABLA DE ENLACE DE CALCTRFA.          *
067900******************************************************************
068000 330-FILTRA-ULTIMA-SEMANA SECTION.
068100     MOVE ZERO TO SM-ENL-CANT-LECTURAS
068200     MOVE 'N'  TO SM-ENL-TOPE-EXCEDIDO
068300     PERFORM 331-COPIA-LECTURA-SI-APLICA THRU
068400             331-COPIA-LECTURA-SI-APLICA-E
068500             VARYING IX-BM FROM 1 BY 1 UNTIL IX-BM > WKS-BM-CANT.
068600 330-FILTRA-ULTIMA-SEMANA-E. EXIT.
068700*
068800 331-COPIA-LECTURA-SI-APLICA SECTION.
068900     IF BM-TS (IX-BM) > WKS-INICIO-SEMANA-TS
069000        AND BM-TS (IX-BM) < WKS-FIN-SEMANA-TS
069100        IF SM-ENL-CANT-LECTURAS < 2000
069200           ADD 1 TO SM-ENL-CANT-LECTURAS
069300           SET SM-ENL-IX-LEC TO SM-ENL-CANT-LECTURAS
069400           MOVE BM-TS (IX-BM) TO SM-ENL-LEC-TS (SM-ENL-IX-LEC)
069500           MOVE BM-KW (IX-BM) TO SM-ENL-LEC-KW (SM-ENL-IX-LEC)
069600        ELSE
069700           MOVE 'S' TO SM-ENL-TOPE-EXCEDIDO
069800        END-IF
069900     END-IF.
070000 331-COPIA-LECTURA-SI-APLICA-E. EXIT.
070100******************************************************************
070200*  340- INVOCA EL MOTOR DE COSTOS (CALCTRFA) CON LA VENTANA DE   *
070300*        LA ULTIMA SEMANA Y LA TARIFA DEL PLAN CONTRATADO.       *
070400******************************************************************
070500 340-CALCULA-COSTO-SEMANAL SECTION.
070600     MOVE PLN-TARIFA-UNITARIA (WKS-IX-PLAN-CUENTA) TO
070700          SM-ENL-TARIFA-UNITARIA
070800     CALL 'CALCTRFA' USING SM-ENL-AREA
070900     MOVE SM-ENL-STATUS  TO WKS-STATUS-MEDIDOR
071000     MOVE SM-ENL-COSTO   TO WKS-COSTO-SEMANAL.
071100 340-CALCULA-COSTO-SEMANAL-E. EXIT.
071200******************************************************************
071300*  350- MEDIDORES CON CUENTA REGISTRADA QUE NO APARECIERON EN EL *
071400*        ARCHIVO DE LECTURAS DE LA CORRIDA (STATUS NR).          *
071500******************************************************************
071600 350-METROS-SIN-LECTURAS SECTION.
071700     PERFORM 351-REVISA-CUENTA-SIN-LECTURA THRU
071800             351-REVISA-CUENTA-SIN-LECTURA-E
071900             VARYING IX-CTA FROM 1 BY 1
072000             UNTIL IX-CTA > WKS-CANT-CUENTAS.
072100 350-METROS-SIN-LECTURAS-E. EXIT.
072200*
072300 351-REVISA-CUENTA-SIN-LECTURA SECTION.
072400     IF NOT CTA-YA-VISTA (IX-CTA)
072500        MOVE CTA-MEDIDOR-ID (IX-CTA) TO WKS-MEDIDOR-ACTUAL
072600        MOVE CTA-PLAN-ID    (IX-CTA) TO WKS-PLAN-CUENTA
072700        MOVE 'NR'                    TO WKS-STATUS-MEDIDOR
072800        MOVE ZERO                    TO WKS-COSTO-SEMANAL
072900        PERFORM 920-DETALLE-MEDIDOR THRU 920-DETALLE-MEDIDOR-E
073000        ADD 1 TO WKS-TOT-PROCESADOS
073100        ADD 1 TO WKS-TOT-RECHAZADOS
073200     END-IF.
073300 351-REVISA-CUENTA-SIN-LECTURA-E. EXIT.
073400******************************************************************
073500*  400- COMPARA EL COSTO DEL MEDIDOR (TODA SU HISTORIA LEIDA EN  *
073600*        ESTA CORRIDA, SIN FILTRAR POR SEMANA) CONTRA CADA PLAN  *
073700*        DEL CATALOGO Y MARCA EL DE MENOR COSTO (UPSI-0 ON).    *
073800******************************************************************
073900 400-COMPARA-PLANES SECTION.
074000     PERFORM 401-CARGA-LECTURAS-COMPLETAS THRU
074100             401-CARGA-LECTURAS-COMPLETAS-E
074200     MOVE 999999999.9 TO WKS-MEJOR-COSTO
074300     MOVE SPACES       TO WKS-MEJOR-PLAN
074400     PERFORM 402-EVALUA-UN-PLAN THRU 402-EVALUA-UN-PLAN-E
074500             VARYING IX-PLAN FROM 1 BY 1
074600             UNTIL IX-PLAN > WKS-CANT-PLANES
074700     PERFORM 405-IMPRIME-UN-PLAN THRU 405-IMPRIME-UN-PLAN-E
074800             VARYING IX-PLAN FROM 1 BY 1
074900             UNTIL IX-PLAN > WKS-CANT-PLANES.
075000 400-COMPARA-PLANES-E. EXIT.
075100*
075200 401-CARGA-LECTURAS-COMPLETAS SECTION.
075300     MOVE WKS-BM-CANT TO SM-ENL-CANT-LECTURAS
075400     MOVE 'N'         TO SM-ENL-TOPE-EXCEDIDO
075500     PERFORM 404-COPIA-LECTURA-COMPLETA THRU
075600             404-COPIA-LECTURA-COMPLETA-E
075700             VARYING IX-BM FROM 1 BY 1 UNTIL IX-BM > WKS-BM-CANT.
075800 401-CARGA-LECTURAS-COMPLETAS-E. EXIT.
075900*
076000 402-EVALUA-UN-PLAN SECTION.
076100     MOVE PLN-TARIFA-UNITARIA (IX-PLAN) TO SM-ENL-TARIFA-UNITARIA
076200     CALL 'CALCTRFA' USING SM-ENL-AREA
076300     MOVE SM-ENL-COSTO  TO WKS-CMP-COSTO  (IX-PLAN)
076400     MOVE SM-ENL-STATUS TO WKS-CMP-STATUS (IX-PLAN)
076500     IF SM-ENL-STATUS = 'OK'
076600        AND SM-ENL-COSTO < WKS-MEJOR-COSTO
076700        MOVE SM-ENL-COSTO          TO WKS-MEJOR-COSTO
076800        MOVE PLN-PLAN-ID (IX-PLAN) TO WKS-MEJOR-PLAN
076900     END-IF.
077000 402-EVALUA-UN-PLAN-E. EXIT.
077100*
077200 404-COPIA-LECTURA-COMPLETA SECTION.
077300     SET SM-ENL-IX-LEC TO IX-BM
077400     MOVE BM-TS (IX-BM) TO SM-ENL-LEC-TS (SM-ENL-IX-LEC)
077500     MOVE BM-KW (IX-BM) TO SM-ENL-LEC-KW (SM-ENL-IX-LEC).
077600 404-COPIA-LECTURA-COMPLETA-E. EXIT.
077700*
077800 405-IMPRIME-UN-PLAN SECTION.
077900     PERFORM 930-DETALLE-COMPARACION THRU
078000             930-DETALLE-COMPARACION-E.
078100 405-IMPRIME-UN-PLAN-E. EXIT.
078200******************************************************************
078300*  910- ENCABEZADO DEL REPORTE DE COSTOS                         *
078400******************************************************************
078500 910-ENCABEZADO SECTION.
078600     MOVE WKS-FECHA-CORRIDA TO ENC1-FECHA
078700     WRITE WKS-LINEA-REPORTE FROM WKS-ENCABEZADO-1
078800           AFTER ADVANCING C01
078900     WRITE WKS-LINEA-REPORTE FROM WKS-ENCABEZADO-2
079000           AFTER ADVANCING 2 LINES
079100     WRITE WKS-LINEA-REPORTE FROM WKS-LINEA-BLANCO
079200           AFTER ADVANCING 1 LINE.
079300 910-ENCABEZADO-E. EXIT.
079400******************************************************************
079500*  920- LINEA DE DETALLE DEL COSTO SEMANAL DE UN MEDIDOR, Y      *
079600*        SU REGISTRO DE SALIDA EN EL ARCHIVO COSTSEM.            *
079700******************************************************************
079800 920-DETALLE-MEDIDOR SECTION.
079900     MOVE SPACES             TO WKS-DETALLE-MEDIDOR
080000     MOVE WKS-MEDIDOR-ACTUAL TO DET-MEDIDOR-ID
080100     MOVE WKS-PLAN-CUENTA    TO DET-PLAN-ID
080200     MOVE WKS-COSTO-SEMANAL  TO DET-COSTO
080300     MOVE WKS-STATUS-MEDIDOR TO DET-STATUS
080400     WRITE WKS-LINEA-REPORTE FROM WKS-DETALLE-MEDIDOR
080500           AFTER ADVANCING 1 LINE
080600     PERFORM 921-ESCRIBE-COSTO-SALIDA THRU
080700             921-ESCRIBE-COSTO-SALIDA-E.
080800 920-DETALLE-MEDIDOR-E. EXIT.
080900*
081000 921-ESCRIBE-COSTO-SALIDA SECTION.
081100     MOVE SPACES             TO SM-CTO-REGISTRO
081200     MOVE WKS-MEDIDOR-ACTUAL TO SM-CTO-MEDIDOR-ID
081300     MOVE WKS-PLAN-CUENTA    TO SM-CTO-PLAN-ID
081400     MOVE WKS-COSTO-SEMANAL  TO SM-CTO-COSTO
081500     MOVE WKS-STATUS-MEDIDOR TO SM-CTO-STATUS
081600     WRITE SM-CTO-REGISTRO.
081700 921-ESCRIBE-COSTO-SALIDA-E. EXIT.
081800******************************************************************
081900*  930- LINEA DE DETALLE DE LA COMPARACION DE PLANES (UPSI-0 ON) *
082000******************************************************************
082100 930-DETALLE-COMPARACION SECTION.
082200     MOVE SPACES                       TO WKS-DETALLE-COMPARACION
082300     MOVE WKS-MEDIDOR-ACTUAL            TO CMP-MEDIDOR-ID
082400     MOVE PLN-PLAN-ID (IX-PLAN)         TO CMP-PLAN-ID
082500     MOVE PLN-SUMINISTRADOR (IX-PLAN)   TO CMP-SUMINISTRADOR
082600     MOVE WKS-CMP-COSTO (IX-PLAN)       TO CMP-COSTO
082700     IF PLN-PLAN-ID (IX-PLAN) = WKS-MEJOR-PLAN
082800        MOVE '** MEJOR **' TO CMP-MEJOR
082900     ELSE
083000        MOVE SPACES        TO CMP-MEJOR
083100     END-IF
083200     WRITE WKS-LINEA-REPORTE FROM WKS-DETALLE-COMPARACION
083300           AFTER ADVANCING 1 LINE.
083400 930-DETALLE-COMPARACION-E. EXIT.
083500******************************************************************
083600*  940- TOTALES FINALES DE LA CORRIDA                            *
083700******************************************************************
083800 940-TOTALES SECTION.
083900     MOVE WKS-TOT-PROCESADOS TO TOT-PROCESADOS-ED
084000     MOVE WKS-TOT-RECHAZADOS TO TOT-RECHAZADOS-ED
084100     MOVE WKS-TOT-COSTO-GRAL TO TOT-COSTO-ED
084200     WRITE WKS-LINEA-REPORTE FROM WKS-LINEA-BLANCO
084300           AFTER ADVANCING 2 LINES
084400     WRITE WKS-LINEA-REPORTE FROM WKS-LINEA-TOTALES
084500           AFTER ADVANCING 1 LINE.
084600 940-TOTALES-E. EXIT.
