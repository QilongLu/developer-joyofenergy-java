000100******************************************************************
000200* FECHA       : 1994-06-30                                       *
000300* PROGRAMADOR : JORGE OSORIO MELENDEZ (JOM)                      *
000400* APLICACION  : MEDIDORES INTELIGENTES / FACTURACION SEMANAL     *
000500* PROGRAMA    : CALCTRFA                                         *
000600* TIPO        : SUBPROGRAMA (CALLED POR COSTOSEM)                *
000700* DESCRIPCION : MOTOR DE COSTOS. RECIBE UN CONJUNTO DE LECTURAS  *
000800*             : DE UN MEDIDOR Y LA TARIFA DE UN PLAN, Y DEVUELVE *
000900*             : EL COSTO DEL PERIODO Y SU DESGLOSE POR DIA.      *
001000* ARCHIVOS    : NINGUNO (RECIBE TODO POR SM-ENL-AREA)            *
001100* ACCION (ES) : VALIDA, PROMEDIA, CALCULA HORAS Y COSTO          *
001200* INSTALADO   : 1994-07-04                                       *
001300* BPM/RATIONAL: 34129                                            *
001400* NOMBRE      : MOTOR DE COSTOS DE MEDIDORES INTELIGENTES        *
001500******************************************************************
001600 IDENTIFICATION DIVISION.
001700 PROGRAM-ID.    CALCTRFA.
001800 AUTHOR.        JORGE OSORIO MELENDEZ.
001900 INSTALLATION.  DEPTO DESARROLLO BATCH - MEDIDORES INTELIGENTES.
002000 DATE-WRITTEN.  1994-06-30.
002100 DATE-COMPILED.
002200 SECURITY.      USO INTERNO - DEPARTAMENTO DE SISTEMAS.
002300******************************************************************
002400*                B I T A C O R A   D E   C A M B I O S           *
002500******************************************************************
002600* FECHA     | POR | TICKET    | DESCRIPCION                     *
002700*-----------|-----|-----------|---------------------------------*
002800* 1994-06-30| JOM | MEDIC-021 | CREACION ORIGINAL - PROYECTO     *
002900*           |     |           | MEDIC02 (SEPARA MOTOR DE COSTOS  *
003000*           |     |           | DE COSTOSEM PARA REUTILIZARLO EN *
003100*           |     |           | LA COMPARACION DE PLANES)        *
003200* 1995-02-14| CFL | MEDIC-030 | SE AGREGA VALIDACION IV (UNA     *
003300*           |     |           | SOLA LECTURA NO ES SUFICIENTE)   *
003400* 1996-11-12| CFL | AMD1147   | CALCULO DE HORAS TRANSCURRIDAS   *
003500*           |     |           | REESCRITO CON JULIANO ENTERO,    *
003600*           |     |           | YA NO DEPENDE DE ESTAR EN LA     *
003700*           |     |           | MISMA VENTANA DE 7 DIAS.         *
003800* 1998-11-30| CFL | Y2K-0447  | REVISION Y2K: EL NUMERO JULIANO  *
003900*           |     |           | ENTERO NO USA SIGLO IMPLICITO,   *
004000*           |     |           | SIN HALLAZGOS.                   *
004100* 1999-01-19| CFL | Y2K-0447  | CIERRE DE REVISION Y2K           *
004200* 2001-05-08| JOM | MEDIC-058 | SE AGREGA 700- DESGLOSE POR DIA  *
004300*           |     |           | PARA EL REPORTE DE COMPARACION   *
004400******************************************************************
004500 ENVIRONMENT DIVISION.
004600 CONFIGURATION SECTION.
004700 SPECIAL-NAMES.
004800     CLASS CLASE-DIGITO IS "0" THRU "9".
004900*
005000 DATA DIVISION.
005100 WORKING-STORAGE SECTION.
005200******************************************************************
005300*           ACUMULADORES DEL PROMEDIO DE LECTURA                 *
005400******************************************************************
005500 01  WKS-SUMA-KW                 PIC S9(09)V9(4) VALUE ZERO.
005600 01  WKS-PROMEDIO-KW             PIC S9(05)V9(4) VALUE ZERO.
005700******************************************************************
005800*           EXTREMOS DE LA MARCA DE TIEMPO (MAS ANTIGUA/RECIENTE)*
005900*           SE DESCOMPONEN PARA SEPARAR FECHA DE HORA-MIN-SEG.   *
006000******************************************************************
006100 01  WKS-TS-MIN.
006200     05  WKS-TSMIN-FECHA.
006300         10  WKS-TSMIN-ANIO          PIC 9(04).
006400         10  WKS-TSMIN-MES           PIC 9(02).
006500         10  WKS-TSMIN-DIA           PIC 9(02).
006600     05  WKS-TSMIN-HHMMSS.
006700         10  WKS-TSMIN-HORA          PIC 9(02).
006800         10  WKS-TSMIN-MINUTO        PIC 9(02).
006900         10  WKS-TSMIN-SEG           PIC 9(02).
007000 01  WKS-TS-MIN-N REDEFINES WKS-TS-MIN PIC 9(14).
007100*
007200 01  WKS-TS-MAX.
007300     05  WKS-TSMAX-FECHA.
007400         10  WKS-TSMAX-ANIO          PIC 9(04).
007500         10  WKS-TSMAX-MES           PIC 9(02).
007600         10  WKS-TSMAX-DIA           PIC 9(02).
007700     05  WKS-TSMAX-HHMMSS.
007800         10  WKS-TSMAX-HORA          PIC 9(02).
007900         10  WKS-TSMAX-MINUTO        PIC 9(02).
008000         10  WKS-TSMAX-SEG           PIC 9(02).
008100 01  WKS-TS-MAX-N REDEFINES WKS-TS-MAX PIC 9(14).
008200*
008300 01  WKS-TS-TRABAJO.
008400     05  WKS-TST-FECHA               PIC 9(08).
008500     05  WKS-TST-HHMMSS              PIC 9(06).
008600 01  WKS-TS-TRABAJO-N REDEFINES WKS-TS-TRABAJO PIC 9(14).
008700******************************************************************
008800*           NUMERO JULIANO ENTERO (FLIEGEL Y VAN FLANDERN)       *
008900*           SIN FUNCIONES INTRINSECAS, SOLO DIVISION ENTERA.     *
009000******************************************************************
009100 01  WKS-CAMPOS-JULIANO.
009200     05  WKS-JUL-ANIO                PIC S9(04) COMP.
009300     05  WKS-JUL-MES                 PIC S9(02) COMP.
009400     05  WKS-JUL-DIA                 PIC S9(02) COMP.
009500     05  WKS-JUL-TERM-M              PIC S9(04) COMP.
009600     05  WKS-JUL-TERM-Y              PIC S9(06) COMP.
009700     05  WKS-JUL-TERM-A              PIC S9(04) COMP.
009800     05  WKS-JUL-P1                  PIC S9(09) COMP.
009900     05  WKS-JUL-P2                  PIC S9(09) COMP.
010000     05  WKS-JUL-P3A                 PIC S9(09) COMP.
010100     05  WKS-JUL-P3                  PIC S9(09) COMP.
010200     05  WKS-JUL-NUMERO              PIC S9(09) COMP.
010300     05  FILLER                      PIC X(01).
010400 01  WKS-JULIANO-MIN             PIC S9(09) COMP VALUE ZERO.
010500 01  WKS-JULIANO-MAX             PIC S9(09) COMP VALUE ZERO.
010600 01  WKS-DIFERENCIA-DIAS         PIC S9(09) COMP VALUE ZERO.
010700 01  WKS-SEG-MIN                 PIC S9(09) COMP VALUE ZERO.
010800 01  WKS-SEG-MAX                 PIC S9(09) COMP VALUE ZERO.
010900 01  WKS-SEGUNDOS-TRANSC         PIC S9(09) COMP VALUE ZERO.
011000 01  WKS-HORAS-TRANSC            PIC S9(07)V9(4) VALUE ZERO.
011100******************************************************************
011200*           DESGLOSE DE COSTO POR DIA DE LA SEMANA               *
011300******************************************************************
011400 01  WKS-DESGLOSE-TRABAJO.
011500     05  WKS-DSM-CANT-DIAS           PIC S9(02) COMP VALUE ZERO.
011600     05  FILLER                      PIC X(02).
011700 01  WKS-DSM-SUMA-KW             PIC S9(09)V9(4) VALUE ZERO.
011800 01  WKS-DSM-CANT-KW             PIC S9(04) COMP VALUE ZERO.
011900 01  WKS-DSM-PROMEDIO-KW         PIC S9(05)V9(4) VALUE ZERO.
012000 01  WKS-DIA-ENCONTRADO          PIC X(01) VALUE 'N'.
012100     88  DIA-ENCONTRADO                    VALUE 'S'.
012200******************************************************************
012300*           AREA DE ENLACE (RECIBIDA COMO PARAMETRO DE COSTOSEM) *
012400******************************************************************
012500 LINKAGE SECTION.
012600     COPY SMENL.
012700******************************************************************
012800 PROCEDURE DIVISION USING SM-ENL-AREA.
012900******************************************************************
013000*               S E C C I O N    P R I N C I P A L               *
013100******************************************************************
013200 000-MAIN SECTION.
013300     PERFORM 100-INICIALIZA-RESULTADO THRU
013400             100-INICIALIZA-RESULTADO-E
013500     PERFORM 110-VALIDA-LECTURAS THRU 110-VALIDA-LECTURAS-E
013600     IF SM-ENL-STATUS = SPACES
013700        PERFORM 120-CALCULA-PROMEDIO THRU 120-CALCULA-PROMEDIO-E
013800        PERFORM 130-CALCULA-HORAS-TRANSC THRU
013900                130-CALCULA-HORAS-TRANSC-E
014000        PERFORM 140-CALCULA-COSTO THRU 140-CALCULA-COSTO-E
014100        PERFORM 700-DESGLOSE-POR-DIA THRU
014200                700-DESGLOSE-POR-DIA-E
014300        MOVE 'OK' TO SM-ENL-STATUS
014400     END-IF
014500     EXIT PROGRAM.
014600 000-MAIN-E. EXIT.
014700******************************************************************
014800*  100- LIMPIA EL AREA DE RESULTADO ANTES DE PROCESAR            *
014900******************************************************************
015000 100-INICIALIZA-RESULTADO SECTION.
015100     MOVE ZERO   TO SM-ENL-COSTO
015200     MOVE SPACES TO SM-ENL-STATUS.
015300 100-INICIALIZA-RESULTADO-E. EXIT.
015400******************************************************************
015500*  110- VALIDA EL CONJUNTO DE LECTURAS RECIBIDO.                 *
015600*        VACIO = NR (NO HAY LECTURAS). UNA SOLA LECTURA = IV     *
015700*        (NO SE PUEDE CALCULAR COSTO DE UN SOLO PUNTO).          *
015800******************************************************************
015900 110-VALIDA-LECTURAS SECTION.
016000     IF SM-ENL-CANT-LECTURAS = 0
016100        MOVE 'NR' TO SM-ENL-STATUS
016200     ELSE
016300        IF SM-ENL-CANT-LECTURAS = 1
016400           MOVE 'IV' TO SM-ENL-STATUS
016500        END-IF
016600     END-IF.
016700 110-VALIDA-LECTURAS-E. EXIT.
016800******************************************************************
016900*  120- PROMEDIO DE CONSUMO (KW) DEL CONJUNTO DE LECTURAS,       *
017000*        REDONDEADO A 4 DECIMALES (MITAD ARRIBA).                *
017100******************************************************************
017200 120-CALCULA-PROMEDIO SECTION.
017300     MOVE ZERO TO WKS-SUMA-KW
017400     PERFORM 121-SUMA-UNA-LECTURA THRU 121-SUMA-UNA-LECTURA-E
017500             VARYING SM-ENL-IX-LEC FROM 1 BY 1
017600             UNTIL SM-ENL-IX-LEC > SM-ENL-CANT-LECTURAS
017700     COMPUTE WKS-PROMEDIO-KW ROUNDED =
017800             WKS-SUMA-KW / SM-ENL-CANT-LECTURAS.
017900 120-CALCULA-PROMEDIO-E. EXIT.
018000*
018100 121-SUMA-UNA-LECTURA SECTION.
018200     ADD SM-ENL-LEC-KW (SM-ENL-IX-LEC) TO WKS-SUMA-KW.
018300 121-SUMA-UNA-LECTURA-E. EXIT.
018400******************************************************************
018500*  130- HORAS TRANSCURRIDAS (CON FRACCION) ENTRE LA LECTURA MAS  *
018600*        ANTIGUA Y LA MAS RECIENTE DEL CONJUNTO. SE OBTIENE LA   *
018700*        DIFERENCIA DE DIAS POR NUMERO JULIANO ENTERO Y SE SUMA  *
018800*        LA DIFERENCIA DE SEGUNDOS DENTRO DEL DIA.               *
018900******************************************************************
019000 130-CALCULA-HORAS-TRANSC SECTION.
019100     MOVE 99999999999999 TO WKS-TS-MIN-N
019200     MOVE 00000000000000 TO WKS-TS-MAX-N
019300     PERFORM 131-EVALUA-EXTREMO THRU 131-EVALUA-EXTREMO-E
019400             VARYING SM-ENL-IX-LEC FROM 1 BY 1
019500             UNTIL SM-ENL-IX-LEC > SM-ENL-CANT-LECTURAS
019600     MOVE WKS-TSMIN-ANIO TO WKS-JUL-ANIO
019700     MOVE WKS-TSMIN-MES  TO WKS-JUL-MES
019800     MOVE WKS-TSMIN-DIA  TO WKS-JUL-DIA
019900     PERFORM 132-CALCULA-JULIANO THRU 132-CALCULA-JULIANO-E
020000     MOVE WKS-JUL-NUMERO TO WKS-JULIANO-MIN
020100     MOVE WKS-TSMAX-ANIO TO WKS-JUL-ANIO
020200     MOVE WKS-TSMAX-MES  TO WKS-JUL-MES
020300     MOVE WKS-TSMAX-DIA  TO WKS-JUL-DIA
020400     PERFORM 132-CALCULA-JULIANO THRU 132-CALCULA-JULIANO-E
020500     MOVE WKS-JUL-NUMERO TO WKS-JULIANO-MAX
020600     COMPUTE WKS-DIFERENCIA-DIAS =
020700             WKS-JULIANO-MAX - WKS-JULIANO-MIN
020800     COMPUTE WKS-SEG-MIN = (WKS-TSMIN-HORA * 3600) +
020900             (WKS-TSMIN-MINUTO * 60) + WKS-TSMIN-SEG
021000     COMPUTE WKS-SEG-MAX = (WKS-TSMAX-HORA * 3600) +
021100             (WKS-TSMAX-MINUTO * 60) + WKS-TSMAX-SEG
021200     COMPUTE WKS-SEGUNDOS-TRANSC =
021300             (WKS-DIFERENCIA-DIAS * 86400) +
021400             WKS-SEG-MAX - WKS-SEG-MIN
021500     COMPUTE WKS-HORAS-TRANSC ROUNDED =
021600             WKS-SEGUNDOS-TRANSC / 3600.
021700 130-CALCULA-HORAS-TRANSC-E. EXIT.
021800*
021900 131-EVALUA-EXTREMO SECTION.
022000     IF SM-ENL-LEC-TS (SM-ENL-IX-LEC) < WKS-TS-MIN-N
022100        MOVE SM-ENL-LEC-TS (SM-ENL-IX-LEC) TO WKS-TS-MIN-N
022200     END-IF
022300     IF SM-ENL-LEC-TS (SM-ENL-IX-LEC) > WKS-TS-MAX-N
022400        MOVE SM-ENL-LEC-TS (SM-ENL-IX-LEC) TO WKS-TS-MAX-N
022500     END-IF.
022600 131-EVALUA-EXTREMO-E. EXIT.
022700******************************************************************
022800*  132- NUMERO JULIANO ENTERO DE WKS-JUL-ANIO/MES/DIA.           *
022900*        FORMULA CLASICA DE FLIEGEL Y VAN FLANDERN (1968),       *
023000*        SOLO DIVISION ENTERA, SIN FUNCIONES INTRINSECAS.        *
023100******************************************************************
023200 132-CALCULA-JULIANO SECTION.
023300     COMPUTE WKS-JUL-TERM-M = (WKS-JUL-MES - 14) / 12
023400     COMPUTE WKS-JUL-TERM-Y =
023500             WKS-JUL-ANIO + 4800 + WKS-JUL-TERM-M
023600     COMPUTE WKS-JUL-P1 = (1461 * WKS-JUL-TERM-Y) / 4
023700     COMPUTE WKS-JUL-TERM-A =
023800             WKS-JUL-MES - 2 - (WKS-JUL-TERM-M * 12)
023900     COMPUTE WKS-JUL-P2 = (367 * WKS-JUL-TERM-A) / 12
024000     COMPUTE WKS-JUL-P3A =
024100             (WKS-JUL-ANIO + 4900 + WKS-JUL-TERM-M) / 100
024200     COMPUTE WKS-JUL-P3 = (3 * WKS-JUL-P3A) / 4
024300     COMPUTE WKS-JUL-NUMERO =
024400             WKS-JUL-DIA - 32075 + WKS-JUL-P1 + WKS-JUL-P2 -
024500             WKS-JUL-P3.
024600 132-CALCULA-JULIANO-E. EXIT.
024700******************************************************************
024800*  140- COSTO = PROMEDIO DE CONSUMO X HORAS TRANSCURRIDAS X      *
024900*        TARIFA DEL PLAN. REDONDEADO A 1 DECIMAL (MITAD ARRIBA), *
025000*        ARITMETICA DECIMAL EXACTA (NO PUNTO FLOTANTE BINARIO).  *
025100******************************************************************
025200 140-CALCULA-COSTO SECTION.
025300     COMPUTE SM-ENL-COSTO ROUNDED =
025400             WKS-PROMEDIO-KW * WKS-HORAS-TRANSC *
025500             SM-ENL-TARIFA-UNITARIA.
025600 140-CALCULA-COSTO-E. EXIT.
025700******************************************************************
025800*  700- DESGLOSE DEL COSTO POR DIA CALENDARIO DENTRO DEL         *
025900*        CONJUNTO DE LECTURAS RECIBIDO (MAXIMO 7 DIAS).          *
026000*        CADA DIA SE COSTEA CON EL MISMO MOTOR, TOMANDO SU       *
026100*        PROMEDIO DE CONSUMO SOBRE UNA BASE DE 24 HORAS.         *
026200******************************************************************
026300 700-DESGLOSE-POR-DIA SECTION.
026400     MOVE ZERO TO WKS-DSM-CANT-DIAS
026500     PERFORM 701-REGISTRA-DIA THRU 701-REGISTRA-DIA-E
026600             VARYING SM-ENL-IX-LEC FROM 1 BY 1
026700             UNTIL SM-ENL-IX-LEC > SM-ENL-CANT-LECTURAS
026800     PERFORM 705-CALCULA-COSTO-DIA THRU 705-CALCULA-COSTO-DIA-E
026900             VARYING SM-ENL-IX-DSM FROM 1 BY 1
027000             UNTIL SM-ENL-IX-DSM > WKS-DSM-CANT-DIAS.
027100 700-DESGLOSE-POR-DIA-E. EXIT.
027200*
027300 701-REGISTRA-DIA SECTION.
027400     MOVE SM-ENL-LEC-TS (SM-ENL-IX-LEC) TO WKS-TS-TRABAJO-N
027500     MOVE 'N' TO WKS-DIA-ENCONTRADO
027600     PERFORM 702-BUSCA-DIA-VISTO THRU 702-BUSCA-DIA-VISTO-E
027700             VARYING SM-ENL-IX-DSM FROM 1 BY 1
027800             UNTIL SM-ENL-IX-DSM > WKS-DSM-CANT-DIAS OR
027900                   DIA-ENCONTRADO
028000     IF NOT DIA-ENCONTRADO AND WKS-DSM-CANT-DIAS < 7
028100        ADD 1 TO WKS-DSM-CANT-DIAS
028200        SET SM-ENL-IX-DSM TO WKS-DSM-CANT-DIAS
028300        MOVE WKS-TST-FECHA TO SM-ENL-DSM-FECHA (SM-ENL-IX-DSM)
028400        MOVE ZERO           TO SM-ENL-DSM-COSTO (SM-ENL-IX-DSM)
028500     END-IF.
028600 701-REGISTRA-DIA-E. EXIT.
028700*
028800 702-BUSCA-DIA-VISTO SECTION.
028900     IF SM-ENL-DSM-FECHA (SM-ENL-IX-DSM) = WKS-TST-FECHA
029000        MOVE 'S' TO WKS-DIA-ENCONTRADO
029100     END-IF.
029200 702-BUSCA-DIA-VISTO-E. EXIT.
029300*
029400 705-CALCULA-COSTO-DIA SECTION.
029500     MOVE ZERO TO WKS-DSM-SUMA-KW
029600     MOVE ZERO TO WKS-DSM-CANT-KW
029700     PERFORM 706-ACUMULA-KW-DEL-DIA THRU 706-ACUMULA-KW-DEL-DIA-E
029800             VARYING SM-ENL-IX-LEC FROM 1 BY 1
029900             UNTIL SM-ENL-IX-LEC > SM-ENL-CANT-LECTURAS
030000     IF WKS-DSM-CANT-KW > 0
030100        COMPUTE WKS-DSM-PROMEDIO-KW ROUNDED =
030200                WKS-DSM-SUMA-KW / WKS-DSM-CANT-KW
030300        COMPUTE SM-ENL-DSM-COSTO (SM-ENL-IX-DSM) ROUNDED =
030400                WKS-DSM-PROMEDIO-KW * 24 *
030500                SM-ENL-TARIFA-UNITARIA
030600     END-IF.
030700 705-CALCULA-COSTO-DIA-E. EXIT.
030800*
030900 706-ACUMULA-KW-DEL-DIA SECTION.
031000     MOVE SM-ENL-LEC-TS (SM-ENL-IX-LEC) TO WKS-TS-TRABAJO-N
031100     IF WKS-TST-FECHA = SM-ENL-DSM-FECHA (SM-ENL-IX-DSM)
031200        ADD SM-ENL-LEC-KW (SM-ENL-IX-LEC) TO WKS-DSM-SUMA-KW
031300        ADD 1 TO WKS-DSM-CANT-KW
031400     END-IF.
031500 706-ACUMULA-KW-DEL-DIA-E. EXIT.
